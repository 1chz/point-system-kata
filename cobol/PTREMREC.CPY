000100*----------------------------------------------------------------*
000200*  PTREMREC.CPY                                                  *
000300*  Saldo de puntos disponibles por usuario (un renglon por       *
000400*  cliente).  Se actualiza en cada alta, consumo y vencimiento;  *
000500*  WS-REM-ACTUALIZADO guarda la fecha/hora del ultimo movimiento *
000600*  que toco el saldo.  Archivo ordenado por WS-REM-USUARIO.      *
000700*----------------------------------------------------------------*
000800 01 WS-ENT-SALDO.
000900    05 WS-REM-USUARIO                           PIC 9(09).
001000    05 WS-REM-DISPONIBLE                        PIC S9(13).
001100    05 WS-REM-ACTUALIZADO                       PIC 9(14).
001200    05 FILLER                                   PIC X(01).
