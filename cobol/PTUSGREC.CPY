000100*----------------------------------------------------------------*
000200*  PTUSGREC.CPY                                                  *
000300*  Cabecera de un consumo de puntos: un renglon por transaccion  *
000400*  tipo 'U' aceptada, con el importe total consumido.  El        *
000500*  detalle bloque-por-bloque va en PTDETREC.CPY.                 *
000600*----------------------------------------------------------------*
000700 01 WS-SAL-USO.
000800    05 WS-USO-ID                                PIC 9(09).
000900    05 WS-USO-USUARIO                           PIC 9(09).
001000    05 WS-USO-IMPORTE                           PIC S9(13).
001100    05 WS-USO-FECHA-HORA                        PIC 9(14).
001200    05 FILLER                                   PIC X(01).
