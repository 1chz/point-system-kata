000100*----------------------------------------------------------------*
000200*  PTRPTLIN.CPY                                                  *
000300*  Formatos del reporte resumen de fin de corrida.  Un unico     *
000400*  renglon de salida (WS-SAL-REPORTE) que se redefine segun el   *
000500*  tipo de linea a imprimir: rechazo de transaccion, respuesta   *
000600*  de consulta de saldo o totales generales del corrido.         *
000700*----------------------------------------------------------------*
000800 01 WS-SAL-REPORTE                              PIC X(80).
000900
001000 01 WS-RPT-LINEA-RECHAZO REDEFINES WS-SAL-REPORTE.
001100    05 FILLER                    PIC X(11) VALUE 'RECHAZO NRO'.
001200    05 WS-RPT-R-SECUENCIA        PIC ZZZZZ9.
001300    05 FILLER                    PIC X(07) VALUE SPACES.
001400    05 FILLER                    PIC X(05) VALUE 'TIPO='.
001500    05 WS-RPT-R-TIPO             PIC X(01).
001600    05 FILLER                    PIC X(04) VALUE SPACES.
001700    05 FILLER                    PIC X(09) VALUE 'USUARIO='.
001800    05 WS-RPT-R-USUARIO          PIC ZZZZZZZZ9.
001900    05 FILLER                    PIC X(03) VALUE SPACES.
002000    05 WS-RPT-R-MOTIVO           PIC X(25).
002100
002200 01 WS-RPT-LINEA-CONSULTA REDEFINES WS-SAL-REPORTE.
002300    05 FILLER                    PIC X(11) VALUE 'CONSULTA   '.
002400    05 FILLER                    PIC X(09) VALUE 'USUARIO='.
002500    05 WS-RPT-C-USUARIO          PIC ZZZZZZZZ9.
002600    05 FILLER                    PIC X(05) VALUE SPACES.
002700    05 FILLER                    PIC X(07) VALUE 'SALDO= '.
002800    05 WS-RPT-C-SALDO            PIC -(12)9.
002900    05 FILLER                    PIC X(26) VALUE SPACES.
003000
003100 01 WS-RPT-LINEA-TOTALES REDEFINES WS-SAL-REPORTE.
003200    05 WS-RPT-T-ETIQUETA         PIC X(32) VALUE SPACES.
003300    05 FILLER                    PIC X(02) VALUE SPACES.
003400    05 WS-RPT-T-VALOR            PIC -(13)9.
003500    05 FILLER                    PIC X(32) VALUE SPACES.
003600
003700 01 WS-RPT-SEPARADOR             PIC X(80) VALUE ALL '-'.
