000100*----------------------------------------------------------------*
000200*  PTBLKREC.CPY                                                  *
000300*  Bloques de puntos ganados.  Cada alta de puntos genera un     *
000400*  bloque nuevo con su propio vencimiento; el consumo y el       *
000500*  vencimiento van descontando WS-BLK-DISPONIBLE sin tocar el    *
000600*  importe originalmente ganado (WS-BLK-IMPORTE).  El archivo    *
000700*  de entrada viene ordenado por usuario y, dentro de usuario,   *
000800*  por vencimiento ascendente (orden FIFO de consumo).           *
000900*----------------------------------------------------------------*
001000 01 WS-ENT-BLOQUE.
001100    05 WS-BLK-ID                                PIC 9(09).
001200    05 WS-BLK-USUARIO                           PIC 9(09).
001300    05 WS-BLK-IMPORTE                           PIC S9(13).
001400    05 WS-BLK-DISPONIBLE                        PIC S9(13).
001500    05 WS-BLK-ALTA                              PIC 9(14).
001600    05 WS-BLK-VENCE                             PIC 9(14).
001700    05 WS-BLK-VENCE-R REDEFINES WS-BLK-VENCE.                      Y2K-014
001800       07 WS-BLK-VTO-ANIO                       PIC 9(04).
001900       07 WS-BLK-VTO-MES                        PIC 9(02).
002000       07 WS-BLK-VTO-DIA                        PIC 9(02).
002100       07 WS-BLK-VTO-HORA                       PIC 9(02).
002200       07 WS-BLK-VTO-MIN                        PIC 9(02).
002300       07 WS-BLK-VTO-SEG                        PIC 9(02).
002400    05 FILLER                                   PIC X(01).
