000100******************************************************************
000200* PROGRAM-ID: PTBATCH
000300* AUTHOR:     R. ITURRALDE
000400* INSTALLATION: PROCESADORA DE TARJETAS S.A. - DEPTO. SISTEMAS
000500* DATE-WRITTEN: 08/1988
000600* DATE-COMPILED: 08/1988
000700* SECURITY:   CONFIDENCIAL - USO EXCLUSIVO DEL DEPTO. DE SISTEMAS
000800*----------------------------------------------------------------*
000900* BITACORA DE CAMBIOS
001000*----------------------------------------------------------------*
001100* FECHA     PROG.  PEDIDO     DESCRIPCION
001200* --------  -----  ---------  ---------------------------------
001300* 09/1988   RI     ---------  VERSION INICIAL. CARGA USUARIOS Y
001400*                             BLOQUES, PROCESA ALTA/BAJA DE
001500*                             PUNTOS, GRABA SALDOS.
001600* 03/1989   RI     ---------  SE AGREGA LA CONSULTA DE SALDO
001700*                             (TRANSACCION TIPO 'Q').
001800* 11/1990   MSF    PS-0114    SE INCORPORA EL VENCIMIENTO
001900*                             NOCTURNO DE BLOQUES (TIPO 'X').
002000* 06/1991   MSF    PS-0139    CORRIGE ASIGNACION FIFO: TOMABA
002100*                             SIEMPRE EL PRIMER BLOQUE DE LA
002200*                             TABLA EN LUGAR DEL DE VENCIMIENTO
002300*                             MAS PROXIMO.
002400* 02/1992   JAR    PS-0201    AMPLIA WS-TAB-BLK-FILA A 6000
002500*                             POSICIONES (LA CARTERA DE PUNTOS
002600*                             SUPERO EL LIMITE DE 3000).
002700* 08/1993   JAR    PS-0233    SE VALIDA MONTO POSITIVO ANTES DE
002800*                             BUSCAR EL USUARIO EN ALTA Y BAJA,
002900*                             POR PEDIDO DE AUDITORIA.
003000* 05/1994   SBA    PS-0260    REPORTE DE FIN DE CORRIDA: SE
003100*                             AGREGAN LAS LINEAS DE CONSULTA Y
003200*                             DE RECHAZO, ANTES SOLO TOTALES.
003300* 01/1995   SBA    PS-0278    SE AGREGA EL CONTROL DE SALDO
003400*                             NEGATIVO EN LA ACTUALIZACION DEL
003500*                             RESUMEN DE PUNTOS.
003600* 07/1996   JAR    PS-0305    ARCHIVO DE SALDOS PASA A ESQUEMA
003700*                             MAESTRO VIEJO / MAESTRO NUEVO
003800*                             (SALDOS / SALDOSN), IGUAL QUE
003900*                             BLOQUES, PARA PERMITIR RERUN.
004000* 11/1998   PDG    Y2K-014    REVISION Y2K: TODAS LAS FECHAS DEL
004100*                             ARCHIVO YA VENIAN EN AAAA (14 POS,
004200*                             SIN CAMBIOS DE FORMATO). SE
004300*                             VERIFICAN LOS REDEFINES DE FECHA
004400*                             DE BLOQUES Y TRANSACCIONES.
004500* 02/1999   PDG    Y2K-014    CIERRE DEL RELEVAMIENTO Y2K. SIN
004600*                             OBSERVACIONES ADICIONALES.
004700* 04/2001   HLQ    PS-0350    SE AGREGA EL CONTADOR DE CORRIDAS
004800*                             DE VENCIMIENTO AL REPORTE FINAL.
004900* 09/2003   HLQ    PS-0381    SE UNIFICA LA ACTUALIZACION DEL
005000*                             SALDO DE ALTA, BAJA Y VENCIMIENTO
005100*                             EN UN UNICO PARRAFO COMUN.
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. PTBATCH.
005500 AUTHOR. R. ITURRALDE.
005600 INSTALLATION. PROCESADORA DE TARJETAS S.A.
005700 DATE-WRITTEN. 08/1988.
005800 DATE-COMPILED. 08/1988.
005900 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEL DEPTO. DE SISTEMAS.
006000*----------------------------------------------------------------*
006100* PROPOSITO: BATCH NOCTURNO DEL PROGRAMA DE PUNTOS. LEE EL
006200* ARCHIVO DE TRANSACCIONES (ALTA, BAJA, VENCIMIENTO, CONSULTA),
006300* MANTIENE EN TABLA LOS BLOQUES DE PUNTOS DE CADA USUARIO Y SU
006400* SALDO RESUMEN, Y DEJA GRABADOS LOS ARCHIVOS DE SALIDA MAS EL
006500* REPORTE DE FIN DE CORRIDA.
006600*----------------------------------------------------------------*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT ENT-TRANSACCIONES
007600         ASSIGN TO 'TRANSACC'
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-TXN.
007900
008000     SELECT ENT-USUARIOS
008100         ASSIGN TO 'USUARIOS'
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-USR.
008400
008500     SELECT ENT-BLOQUES
008600         ASSIGN TO 'BLOQUES'
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-BLK-ENT.
008900
009000     SELECT SAL-BLOQUES
009100         ASSIGN TO 'BLOQUESN'
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-BLK-SAL.
009400
009500     SELECT ENT-SALDOS
009600         ASSIGN TO 'SALDOS'
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS FS-REM-ENT.
009900
010000     SELECT SAL-SALDOS
010100         ASSIGN TO 'SALDOSN'
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-REM-SAL.
010400
010500     SELECT SAL-USOS
010600         ASSIGN TO 'USOS'
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS FS-USG.
010900
011000     SELECT SAL-DETALLES
011100         ASSIGN TO 'DETALLES'
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS FS-DTL.
011400
011500     SELECT SAL-REPORTE
011600         ASSIGN TO 'REPORTE'
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS FS-RPT.
011900
012000*----------------------------------------------------------------*
012100 DATA DIVISION.
012200 FILE SECTION.
012300
012400 FD  ENT-TRANSACCIONES.
012500     COPY PTTXNREC.
012600
012700 FD  ENT-USUARIOS.
012800     COPY PTUSRREC.
012900
013000 FD  ENT-BLOQUES.
013100     COPY PTBLKREC.
013200
013300 FD  SAL-BLOQUES.
013400 01  WS-SAL-BLOQUE-FD                            PIC X(73).
013500
013600 FD  ENT-SALDOS.
013700     COPY PTREMREC.
013800
013900 FD  SAL-SALDOS.
014000 01  WS-SAL-SALDO-FD                              PIC X(37).
014100
014200 FD  SAL-USOS.
014300     COPY PTUSGREC.
014400
014500 FD  SAL-DETALLES.
014600     COPY PTDETREC.
014700
014800 FD  SAL-REPORTE.
014900 01  WS-SAL-REPORTE-FD                             PIC X(80).
015000
015100*----------------------------------------------------------------*
015200 WORKING-STORAGE SECTION.
015300*----------------------------------------------------------------*
015400*    LINEAS DE REPORTE                                           *
015500*----------------------------------------------------------------*
015600     COPY PTRPTLIN.
015700
015800*----------------------------------------------------------------*
015900*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
016000*----------------------------------------------------------------*
016100 01  FS-STATUS.
016200*----------------------------------------------------------------*
016300*   ** FILE STATUS DE TRANSACCIONES                              *
016400*----------------------------------------------------------------*
016500     05 FS-TXN                     PIC X(02).
016600        88 FS-TXN-OK                          VALUE '00'.
016700        88 FS-TXN-EOF                         VALUE '10'.
016800        88 FS-TXN-NFD                         VALUE '35'.
016900*----------------------------------------------------------------*
017000*   ** FILE STATUS DE USUARIOS                                   *
017100*----------------------------------------------------------------*
017200     05 FS-USR                     PIC X(02).
017300        88 FS-USR-OK                          VALUE '00'.
017400        88 FS-USR-EOF                         VALUE '10'.
017500        88 FS-USR-NFD                         VALUE '35'.
017600*----------------------------------------------------------------*
017700*   ** FILE STATUS DE BLOQUES (ENTRADA Y SALIDA)                 *
017800*----------------------------------------------------------------*
017900     05 FS-BLK-ENT                 PIC X(02).
018000        88 FS-BLK-ENT-OK                      VALUE '00'.
018100        88 FS-BLK-ENT-EOF                     VALUE '10'.
018200        88 FS-BLK-ENT-NFD                     VALUE '35'.
018300     05 FS-BLK-SAL                 PIC X(02).
018400        88 FS-BLK-SAL-OK                      VALUE '00'.
018500*----------------------------------------------------------------*
018600*   ** FILE STATUS DE SALDOS (ENTRADA Y SALIDA)                  *
018700*----------------------------------------------------------------*
018800     05 FS-REM-ENT                 PIC X(02).
018900        88 FS-REM-ENT-OK                      VALUE '00'.
019000        88 FS-REM-ENT-EOF                     VALUE '10'.
019100        88 FS-REM-ENT-NFD                     VALUE '35'.
019200     05 FS-REM-SAL                 PIC X(02).
019300        88 FS-REM-SAL-OK                      VALUE '00'.
019400*----------------------------------------------------------------*
019500*   ** FILE STATUS DE USOS, DETALLES Y REPORTE                   *
019600*----------------------------------------------------------------*
019700     05 FS-USG                     PIC X(02).
019800        88 FS-USG-OK                          VALUE '00'.
019900     05 FS-DTL                     PIC X(02).
020000        88 FS-DTL-OK                          VALUE '00'.
020100     05 FS-RPT                     PIC X(02).
020200        88 FS-RPT-OK                          VALUE '00'.
020300     05 FILLER                     PIC X(01).
020400
020500*----------------------------------------------------------------*
020600*    TABLA DE USUARIOS (CARGADA ORDENADA POR CODIGO)             *
020700*----------------------------------------------------------------*
020800 01  WS-TAB-USUARIOS.
020900     05 WS-TAB-USR-CANT            PIC 9(05) COMP.
021000     05 FILLER                     PIC X(01).
021100     05 WS-TAB-USR-FILA OCCURS 2000 TIMES
021200          ASCENDING KEY IS WS-TAB-USR-CODIGO
021300          INDEXED BY WS-IDX-USR.
021400        10 WS-TAB-USR-CODIGO       PIC 9(09).
021500        10 FILLER                  PIC X(01).
021600
021700*----------------------------------------------------------------*
021800*    TABLA DE SALDOS - PARALELA A LA DE USUARIOS (MISMO INDICE)  *
021900*----------------------------------------------------------------*
022000 01  WS-TAB-SALDOS.
022100     05 FILLER                     PIC X(01).
022200     05 WS-TAB-REM-FILA OCCURS 2000 TIMES
022300          INDEXED BY WS-IDX-REM.
022400        10 WS-TAB-REM-DISPONIBLE   PIC S9(13).
022500        10 WS-TAB-REM-ACTUALIZADO  PIC 9(14).
022600        10 WS-TAB-REM-EXISTE       PIC X(01) VALUE 'N'.
022700           88 WS-TAB-REM-TIENE-REG          VALUE 'S'.
022800        10 FILLER                  PIC X(01).
022900
023000*----------------------------------------------------------------*
023100*    TABLA DE BLOQUES DE PUNTOS                                  *
023200*----------------------------------------------------------------*
023300 01  WS-TAB-BLOQUES.
023400     05 WS-TAB-BLK-CANT            PIC 9(05) COMP.
023500     05 FILLER                     PIC X(01).
023600     05 WS-TAB-BLK-FILA OCCURS 6000 TIMES
023700          INDEXED BY WS-IDX-BLK.
023800        10 WS-TAB-BLK-ID           PIC 9(09).
023900        10 WS-TAB-BLK-USUARIO      PIC 9(09).
024000        10 WS-TAB-BLK-IMPORTE      PIC S9(13).
024100        10 WS-TAB-BLK-DISPONIBLE   PIC S9(13).
024200        10 WS-TAB-BLK-ALTA         PIC 9(14).
024300        10 WS-TAB-BLK-VENCE        PIC 9(14).
024400        10 FILLER                  PIC X(01).
024500
024600*----------------------------------------------------------------*
024700*    RECHAZOS Y CONSULTAS CAPTURADOS PARA EL REPORTE FINAL       *
024800*----------------------------------------------------------------*
024900 01  WS-TAB-RECHAZOS.
025000     05 WS-TAB-RCH-CANT            PIC 9(05) COMP.
025100     05 FILLER                     PIC X(01).
025200     05 WS-TAB-RCH-FILA OCCURS 500 TIMES
025300          INDEXED BY WS-IDX-RCH.
025400        10 WS-TAB-RCH-SECUENCIA    PIC 9(07).
025500        10 WS-TAB-RCH-TIPO         PIC X(01).
025600        10 WS-TAB-RCH-USUARIO      PIC 9(09).
025700        10 WS-TAB-RCH-MOTIVO       PIC X(25).
025800        10 FILLER                  PIC X(01).
025900
026000 01  WS-TAB-CONSULTAS.
026100     05 WS-TAB-CON-CANT            PIC 9(05) COMP.
026200     05 FILLER                     PIC X(01).
026300     05 WS-TAB-CON-FILA OCCURS 500 TIMES
026400          INDEXED BY WS-IDX-CON.
026500        10 WS-TAB-CON-USUARIO      PIC 9(09).
026600        10 WS-TAB-CON-SALDO        PIC S9(13).
026700        10 FILLER                  PIC X(01).
026800
026900*----------------------------------------------------------------*
027000*    CONTADORES Y ACUMULADORES DE LA CORRIDA                     *
027100*----------------------------------------------------------------*
027200 01  WS-CONTADORES.
027300     05 WS-CNT-TXN-LEIDAS          PIC 9(07) COMP VALUE ZERO.
027400     05 WS-CNT-ALTAS-OK            PIC 9(07) COMP VALUE ZERO.
027500     05 WS-CNT-BAJAS-OK            PIC 9(07) COMP VALUE ZERO.
027600     05 WS-CNT-VENCIMIENTOS        PIC 9(07) COMP VALUE ZERO.      PS-0350
027700     05 WS-CNT-CONSULTAS           PIC 9(07) COMP VALUE ZERO.
027800     05 WS-CNT-RECHAZOS            PIC 9(07) COMP VALUE ZERO.
027900     05 WS-ACU-GANADO              PIC S9(13) COMP VALUE ZERO.
028000     05 WS-ACU-USADO               PIC S9(13) COMP VALUE ZERO.
028100     05 WS-ACU-VENCIDO             PIC S9(13) COMP VALUE ZERO.
028200     05 FILLER                     PIC X(01).
028300
028400*----------------------------------------------------------------*
028500*    VARIABLES DE TRABAJO DEL PROCESO                            *
028600*----------------------------------------------------------------*
028700 77  WS-SIG-BLOQUE-ID              PIC 9(09) COMP VALUE 1.
028800 77  WS-SIG-USO-ID                 PIC 9(09) COMP VALUE 1.
028900 77  WS-SIG-DETALLE-ID             PIC 9(09) COMP VALUE 1.
029000 77  WS-INDICE-USR                 PIC 9(05) COMP VALUE ZERO.
029100 77  WS-USUARIO-EXISTE             PIC X(01) VALUE 'N'.
029200     88 WS-USR-ENCONTRADO                    VALUE 'S'.
029300 77  WS-MONTO-DELTA                PIC S9(13) COMP VALUE ZERO.
029400 77  WS-SALDO-NUEVO                PIC S9(13) COMP VALUE ZERO.
029500 77  WS-SALDO-RECHAZADO            PIC X(01) VALUE 'N'.
029600     88 WS-SALDO-DA-NEGATIVO                 VALUE 'S'.
029700 77  WS-MONTO-DISPONIBLE-TOTAL     PIC S9(13) COMP VALUE ZERO.
029800 77  WS-MONTO-RESTANTE             PIC S9(13) COMP VALUE ZERO.
029900 77  WS-MONTO-A-TOMAR              PIC S9(13) COMP VALUE ZERO.
030000 77  WS-INDICE-MINIMO              PIC 9(05) COMP VALUE ZERO.
030100 77  WS-VENCE-MINIMO               PIC 9(14) COMP VALUE ZERO.
030200 77  WS-MOTIVO-RECHAZO             PIC X(25) VALUE SPACES.
030300 77  WS-BLK-ID-MAXIMO              PIC 9(09) COMP VALUE ZERO.
030400
030500*----------------------------------------------------------------*
030600*    ULTIMA TRANSACCION LEIDA (COPIA DE TRABAJO)                 *
030700*----------------------------------------------------------------*
030800 01  WS-TXN-ACTUAL.
030900     05 WS-TXN-ACT-TIPO            PIC X(01).
031000     05 WS-TXN-ACT-USUARIO         PIC 9(09).
031100     05 WS-TXN-ACT-IMPORTE         PIC S9(13).
031200     05 WS-TXN-ACT-VENCE           PIC 9(14).
031300     05 WS-TXN-ACT-FECHA-HORA      PIC 9(14).
031400     05 FILLER                     PIC X(01).
031500
031600*----------------------------------------------------------------*
031700 PROCEDURE DIVISION.
031800*----------------------------------------------------------------*
031900
032000     PERFORM 1000-INICIAR-PROGRAMA
032100        THRU 1000-INICIAR-PROGRAMA-FIN.
032200
032300     PERFORM 2000-PROCESAR-PROGRAMA
032400        THRU 2000-PROCESAR-PROGRAMA-FIN
032500        UNTIL FS-TXN-EOF.
032600
032700     PERFORM 3000-FINALIZAR-PROGRAMA
032800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
032900
033000     DISPLAY 'PTBATCH - TRANSACCIONES LEIDAS: '
033100              WS-CNT-TXN-LEIDAS.
033200     DISPLAY 'PTBATCH - RECHAZOS            : '
033300              WS-CNT-RECHAZOS.
033400
033500     STOP RUN.
033600
033700*----------------------------------------------------------------*
033800* 1000 - INICIO DE PROGRAMA: ABRE ARCHIVOS Y CARGA LAS TABLAS    *
033900* DE USUARIOS, SALDOS Y BLOQUES EN MEMORIA (PASO 1 DEL BATCH).   *
034000*----------------------------------------------------------------*
034100 1000-INICIAR-PROGRAMA.
034200
034300     PERFORM 1100-ABRIR-ARCHIVOS
034400        THRU 1100-ABRIR-ARCHIVOS-FIN.
034500
034600     PERFORM 1200-INICIALIZAR-VARIABLES
034700        THRU 1200-INICIALIZAR-VARIABLES-FIN.
034800
034900     PERFORM 1300-CARGAR-TABLAS
035000        THRU 1300-CARGAR-TABLAS-FIN.
035100
035200 1000-INICIAR-PROGRAMA-FIN.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600 1100-ABRIR-ARCHIVOS.
035700
035800     PERFORM 1110-ABRIR-ENT-TRANSACCIONES
035900        THRU 1110-ABRIR-ENT-TRANSACCIONES-FIN.
036000
036100     PERFORM 1120-ABRIR-ENT-USUARIOS
036200        THRU 1120-ABRIR-ENT-USUARIOS-FIN.
036300
036400     PERFORM 1130-ABRIR-ENT-BLOQUES
036500        THRU 1130-ABRIR-ENT-BLOQUES-FIN.
036600
036700     PERFORM 1140-ABRIR-SAL-BLOQUES
036800        THRU 1140-ABRIR-SAL-BLOQUES-FIN.
036900
037000     PERFORM 1150-ABRIR-ENT-SALDOS
037100        THRU 1150-ABRIR-ENT-SALDOS-FIN.
037200
037300     PERFORM 1160-ABRIR-SAL-SALDOS
037400        THRU 1160-ABRIR-SAL-SALDOS-FIN.
037500
037600     PERFORM 1170-ABRIR-SAL-USOS
037700        THRU 1170-ABRIR-SAL-USOS-FIN.
037800
037900     PERFORM 1180-ABRIR-SAL-DETALLES
038000        THRU 1180-ABRIR-SAL-DETALLES-FIN.
038100
038200     PERFORM 1190-ABRIR-SAL-REPORTE
038300        THRU 1190-ABRIR-SAL-REPORTE-FIN.
038400
038500 1100-ABRIR-ARCHIVOS-FIN.
038600     EXIT.
038700
038800*----------------------------------------------------------------*
038900 1110-ABRIR-ENT-TRANSACCIONES.
039000
039100     OPEN INPUT ENT-TRANSACCIONES.
039200
039300     EVALUATE TRUE
039400         WHEN FS-TXN-OK
039500              CONTINUE
039600         WHEN OTHER
039700              DISPLAY 'ERROR AL ABRIR ARCHIVO TRANSACCIONES'
039800              DISPLAY 'FILE STATUS: ' FS-TXN
039900              STOP RUN
040000     END-EVALUATE.
040100
040200 1110-ABRIR-ENT-TRANSACCIONES-FIN.
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600 1120-ABRIR-ENT-USUARIOS.
040700
040800     OPEN INPUT ENT-USUARIOS.
040900
041000     EVALUATE TRUE
041100         WHEN FS-USR-OK
041200              CONTINUE
041300         WHEN OTHER
041400              DISPLAY 'ERROR AL ABRIR ARCHIVO USUARIOS'
041500              DISPLAY 'FILE STATUS: ' FS-USR
041600              STOP RUN
041700     END-EVALUATE.
041800
041900 1120-ABRIR-ENT-USUARIOS-FIN.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300 1130-ABRIR-ENT-BLOQUES.
042400
042500     OPEN INPUT ENT-BLOQUES.
042600
042700     EVALUATE TRUE
042800         WHEN FS-BLK-ENT-OK
042900              CONTINUE
043000         WHEN FS-BLK-ENT-NFD
043100*    *** SI NO HAY BLOQUES PREVIOS ARRANCA VACIO
043200              CONTINUE
043300         WHEN OTHER
043400              DISPLAY 'ERROR AL ABRIR ARCHIVO BLOQUES'
043500              DISPLAY 'FILE STATUS: ' FS-BLK-ENT
043600              STOP RUN
043700     END-EVALUATE.
043800
043900 1130-ABRIR-ENT-BLOQUES-FIN.
044000     EXIT.
044100
044200*----------------------------------------------------------------*
044300 1140-ABRIR-SAL-BLOQUES.
044400
044500     OPEN OUTPUT SAL-BLOQUES.
044600
044700     EVALUATE TRUE
044800         WHEN FS-BLK-SAL-OK
044900              CONTINUE
045000         WHEN OTHER
045100              DISPLAY 'ERROR AL ABRIR ARCHIVO BLOQUESN'
045200              DISPLAY 'FILE STATUS: ' FS-BLK-SAL
045300              STOP RUN
045400     END-EVALUATE.
045500
045600 1140-ABRIR-SAL-BLOQUES-FIN.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000 1150-ABRIR-ENT-SALDOS.
046100
046200     OPEN INPUT ENT-SALDOS.
046300
046400     EVALUATE TRUE
046500         WHEN FS-REM-ENT-OK
046600              CONTINUE
046700         WHEN FS-REM-ENT-NFD
046800*    *** SI NO HAY SALDOS PREVIOS ARRANCA VACIO
046900              CONTINUE
047000         WHEN OTHER
047100              DISPLAY 'ERROR AL ABRIR ARCHIVO SALDOS'
047200              DISPLAY 'FILE STATUS: ' FS-REM-ENT
047300              STOP RUN
047400     END-EVALUATE.
047500
047600 1150-ABRIR-ENT-SALDOS-FIN.
047700     EXIT.
047800
047900*----------------------------------------------------------------*
048000 1160-ABRIR-SAL-SALDOS.
048100
048200     OPEN OUTPUT SAL-SALDOS.
048300
048400     EVALUATE TRUE
048500         WHEN FS-REM-SAL-OK
048600              CONTINUE
048700         WHEN OTHER
048800              DISPLAY 'ERROR AL ABRIR ARCHIVO SALDOSN'
048900              DISPLAY 'FILE STATUS: ' FS-REM-SAL
049000              STOP RUN
049100     END-EVALUATE.
049200
049300 1160-ABRIR-SAL-SALDOS-FIN.
049400     EXIT.
049500
049600*----------------------------------------------------------------*
049700 1170-ABRIR-SAL-USOS.
049800
049900     OPEN OUTPUT SAL-USOS.
050000
050100     EVALUATE TRUE
050200         WHEN FS-USG-OK
050300              CONTINUE
050400         WHEN OTHER
050500              DISPLAY 'ERROR AL ABRIR ARCHIVO USOS'
050600              DISPLAY 'FILE STATUS: ' FS-USG
050700              STOP RUN
050800     END-EVALUATE.
050900
051000 1170-ABRIR-SAL-USOS-FIN.
051100     EXIT.
051200
051300*----------------------------------------------------------------*
051400 1180-ABRIR-SAL-DETALLES.
051500
051600     OPEN OUTPUT SAL-DETALLES.
051700
051800     EVALUATE TRUE
051900         WHEN FS-DTL-OK
052000              CONTINUE
052100         WHEN OTHER
052200              DISPLAY 'ERROR AL ABRIR ARCHIVO DETALLES'
052300              DISPLAY 'FILE STATUS: ' FS-DTL
052400              STOP RUN
052500     END-EVALUATE.
052600
052700 1180-ABRIR-SAL-DETALLES-FIN.
052800     EXIT.
052900
053000*----------------------------------------------------------------*
053100 1190-ABRIR-SAL-REPORTE.
053200
053300     OPEN OUTPUT SAL-REPORTE.
053400
053500     EVALUATE TRUE
053600         WHEN FS-RPT-OK
053700              CONTINUE
053800         WHEN OTHER
053900              DISPLAY 'ERROR AL ABRIR ARCHIVO REPORTE'
054000              DISPLAY 'FILE STATUS: ' FS-RPT
054100              STOP RUN
054200     END-EVALUATE.
054300
054400 1190-ABRIR-SAL-REPORTE-FIN.
054500     EXIT.
054600
054700*----------------------------------------------------------------*
054800 1200-INICIALIZAR-VARIABLES.
054900
055000     INITIALIZE WS-CONTADORES.
055100     INITIALIZE WS-TAB-RECHAZOS.
055200     INITIALIZE WS-TAB-CONSULTAS.
055300     MOVE 1 TO WS-SIG-USO-ID.
055400     MOVE 1 TO WS-SIG-DETALLE-ID.
055500     MOVE 1 TO WS-SIG-BLOQUE-ID.
055600
055700 1200-INICIALIZAR-VARIABLES-FIN.
055800     EXIT.
055900
056000*----------------------------------------------------------------*
056100* 1300 - CARGA DE TABLAS. LOS USUARIOS Y LOS BLOQUES VIENEN      *
056200* ORDENADOS DEL ARCHIVO (PEDIDO PS-0114); LOS SALDOS SE ASOCIAN  *
056300* A SU USUARIO POR SEARCH ALL SOBRE LA TABLA YA CARGADA.         *
056400*----------------------------------------------------------------*
056500 1300-CARGAR-TABLAS.
056600
056700     PERFORM 1310-CARGAR-USUARIOS
056800        THRU 1310-CARGAR-USUARIOS-FIN.
056900
057000     PERFORM 1320-CARGAR-BLOQUES
057100        THRU 1320-CARGAR-BLOQUES-FIN.
057200
057300     PERFORM 1330-CARGAR-SALDOS
057400        THRU 1330-CARGAR-SALDOS-FIN.
057500
057600 1300-CARGAR-TABLAS-FIN.
057700     EXIT.
057800
057900*----------------------------------------------------------------*
058000 1310-CARGAR-USUARIOS.
058100
058200     MOVE ZERO TO WS-TAB-USR-CANT.
058300
058400     PERFORM 1311-LEER-USUARIO
058500        THRU 1311-LEER-USUARIO-FIN.
058600
058700     PERFORM 1312-ACUMULAR-USUARIO
058800        THRU 1312-ACUMULAR-USUARIO-FIN
058900        UNTIL FS-USR-EOF.
059000
059100 1310-CARGAR-USUARIOS-FIN.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 1312-ACUMULAR-USUARIO.
059600
059700     ADD 1 TO WS-TAB-USR-CANT.
059800     MOVE WS-USR-CODIGO TO
059900          WS-TAB-USR-CODIGO (WS-TAB-USR-CANT).
060000
060100     PERFORM 1311-LEER-USUARIO
060200        THRU 1311-LEER-USUARIO-FIN.
060300
060400 1312-ACUMULAR-USUARIO-FIN.
060500     EXIT.
060600
060700*----------------------------------------------------------------*
060800 1311-LEER-USUARIO.
060900
061000     READ ENT-USUARIOS.
061100
061200     EVALUATE TRUE
061300         WHEN FS-USR-OK
061400              CONTINUE
061500         WHEN FS-USR-EOF
061600              CONTINUE
061700         WHEN OTHER
061800              DISPLAY 'ERROR AL LEER ARCHIVO USUARIOS'
061900              DISPLAY 'FILE STATUS: ' FS-USR
062000              STOP RUN
062100     END-EVALUATE.
062200
062300 1311-LEER-USUARIO-FIN.
062400     EXIT.
062500
062600*----------------------------------------------------------------*
062700 1320-CARGAR-BLOQUES.
062800
062900     MOVE ZERO TO WS-TAB-BLK-CANT.
063000     MOVE ZERO TO WS-BLK-ID-MAXIMO.
063100
063200     PERFORM 1321-LEER-BLOQUE
063300        THRU 1321-LEER-BLOQUE-FIN.
063400
063500     PERFORM 1322-ACUMULAR-BLOQUE
063600        THRU 1322-ACUMULAR-BLOQUE-FIN
063700        UNTIL FS-BLK-ENT-EOF.
063800
063900     COMPUTE WS-SIG-BLOQUE-ID = WS-BLK-ID-MAXIMO + 1.
064000
064100 1320-CARGAR-BLOQUES-FIN.
064200     EXIT.
064300
064400*----------------------------------------------------------------*
064500 1322-ACUMULAR-BLOQUE.
064600
064700     ADD 1 TO WS-TAB-BLK-CANT.
064800     MOVE WS-BLK-ID         TO
064900          WS-TAB-BLK-ID (WS-TAB-BLK-CANT).
065000     MOVE WS-BLK-USUARIO    TO
065100          WS-TAB-BLK-USUARIO (WS-TAB-BLK-CANT).
065200     MOVE WS-BLK-IMPORTE    TO
065300          WS-TAB-BLK-IMPORTE (WS-TAB-BLK-CANT).
065400     MOVE WS-BLK-DISPONIBLE TO
065500          WS-TAB-BLK-DISPONIBLE (WS-TAB-BLK-CANT).
065600     MOVE WS-BLK-ALTA       TO
065700          WS-TAB-BLK-ALTA (WS-TAB-BLK-CANT).
065800     MOVE WS-BLK-VENCE      TO
065900          WS-TAB-BLK-VENCE (WS-TAB-BLK-CANT).
066000     IF WS-BLK-ID > WS-BLK-ID-MAXIMO
066100        MOVE WS-BLK-ID TO WS-BLK-ID-MAXIMO
066200     END-IF.
066300
066400     PERFORM 1321-LEER-BLOQUE
066500        THRU 1321-LEER-BLOQUE-FIN.
066600
066700 1322-ACUMULAR-BLOQUE-FIN.
066800     EXIT.
066900
067000*----------------------------------------------------------------*
067100 1321-LEER-BLOQUE.
067200
067300     READ ENT-BLOQUES.
067400
067500     EVALUATE TRUE
067600         WHEN FS-BLK-ENT-OK
067700              CONTINUE
067800         WHEN FS-BLK-ENT-EOF
067900              CONTINUE
068000         WHEN OTHER
068100              DISPLAY 'ERROR AL LEER ARCHIVO BLOQUES'
068200              DISPLAY 'FILE STATUS: ' FS-BLK-ENT
068300              STOP RUN
068400     END-EVALUATE.
068500
068600 1321-LEER-BLOQUE-FIN.
068700     EXIT.
068800
068900*----------------------------------------------------------------*
069000* 1330 - LOS SALDOS SE ASOCIAN A LA POSICION DEL USUARIO EN LA   *
069100* TABLA WS-TAB-USUARIOS (TABLA PARALELA WS-TAB-SALDOS). SI UN    *
069200* USUARIO NO TRAE SALDO PREVIO QUEDA EN CERO/NO-EXISTE.          *
069300*----------------------------------------------------------------*
069400 1330-CARGAR-SALDOS.
069500
069600     INITIALIZE WS-TAB-SALDOS.
069700
069800     PERFORM 1331-LEER-SALDO
069900        THRU 1331-LEER-SALDO-FIN.
070000
070100     PERFORM 1333-ACUMULAR-SALDO
070200        THRU 1333-ACUMULAR-SALDO-FIN
070300        UNTIL FS-REM-ENT-EOF.
070400
070500 1330-CARGAR-SALDOS-FIN.
070600     EXIT.
070700
070800*----------------------------------------------------------------*
070900 1333-ACUMULAR-SALDO.
071000
071100     PERFORM 1332-ASOCIAR-SALDO
071200        THRU 1332-ASOCIAR-SALDO-FIN.
071300
071400     PERFORM 1331-LEER-SALDO
071500        THRU 1331-LEER-SALDO-FIN.
071600
071700 1333-ACUMULAR-SALDO-FIN.
071800     EXIT.
071900
072000*----------------------------------------------------------------*
072100 1331-LEER-SALDO.
072200
072300     READ ENT-SALDOS.
072400
072500     EVALUATE TRUE
072600         WHEN FS-REM-ENT-OK
072700              CONTINUE
072800         WHEN FS-REM-ENT-EOF
072900              CONTINUE
073000         WHEN OTHER
073100              DISPLAY 'ERROR AL LEER ARCHIVO SALDOS'
073200              DISPLAY 'FILE STATUS: ' FS-REM-ENT
073300              STOP RUN
073400     END-EVALUATE.
073500
073600 1331-LEER-SALDO-FIN.
073700     EXIT.
073800
073900*----------------------------------------------------------------*
074000 1332-ASOCIAR-SALDO.
074100
074200     SET WS-IDX-USR TO 1.
074300     SEARCH ALL WS-TAB-USR-FILA
074400         AT END
074500              DISPLAY 'SALDO DE USUARIO INEXISTENTE IGNORADO: '
074600                       WS-REM-USUARIO
074700         WHEN WS-TAB-USR-CODIGO (WS-IDX-USR) = WS-REM-USUARIO
074800              MOVE WS-REM-DISPONIBLE  TO
074900                   WS-TAB-REM-DISPONIBLE (WS-IDX-USR)
075000              MOVE WS-REM-ACTUALIZADO TO
075100                   WS-TAB-REM-ACTUALIZADO (WS-IDX-USR)
075200              SET WS-TAB-REM-TIENE-REG (WS-IDX-USR) TO TRUE
075300     END-SEARCH.
075400
075500 1332-ASOCIAR-SALDO-FIN.
075600     EXIT.
075700
075800*----------------------------------------------------------------*
075900* 2000 - CUERPO DEL BATCH: LEE UNA TRANSACCION Y LA DESPACHA     *
076000* SEGUN EL TIPO (PASO 2 DEL BATCH). SE REPITE HASTA FIN DE       *
076100* ARCHIVO DE TRANSACCIONES.                                      *
076200*----------------------------------------------------------------*
076300 2000-PROCESAR-PROGRAMA.
076400
076500     PERFORM 2100-LEER-TRANSACCION
076600        THRU 2100-LEER-TRANSACCION-FIN.
076700
076800     IF NOT FS-TXN-EOF
076900        PERFORM 2200-DESPACHAR-TRANSACCION
077000           THRU 2200-DESPACHAR-TRANSACCION-FIN
077100     END-IF.
077200
077300 2000-PROCESAR-PROGRAMA-FIN.
077400     EXIT.
077500
077600*----------------------------------------------------------------*
077700 2100-LEER-TRANSACCION.
077800
077900     READ ENT-TRANSACCIONES.
078000
078100     EVALUATE TRUE
078200         WHEN FS-TXN-OK
078300              ADD 1 TO WS-CNT-TXN-LEIDAS
078400              MOVE WS-TXN-TIPO       TO WS-TXN-ACT-TIPO
078500              MOVE WS-TXN-USUARIO    TO WS-TXN-ACT-USUARIO
078600              MOVE WS-TXN-IMPORTE    TO WS-TXN-ACT-IMPORTE
078700              MOVE WS-TXN-VENCE      TO WS-TXN-ACT-VENCE
078800              MOVE WS-TXN-FECHA-HORA TO WS-TXN-ACT-FECHA-HORA
078900         WHEN FS-TXN-EOF
079000              CONTINUE
079100         WHEN OTHER
079200              DISPLAY 'ERROR AL LEER ARCHIVO TRANSACCIONES'
079300              DISPLAY 'FILE STATUS: ' FS-TXN
079400              STOP RUN
079500     END-EVALUATE.
079600
079700 2100-LEER-TRANSACCION-FIN.
079800     EXIT.
079900
080000*----------------------------------------------------------------*
080100 2200-DESPACHAR-TRANSACCION.
080200
080300     EVALUATE WS-TXN-ACT-TIPO
080400         WHEN 'Q'
080500              PERFORM 2400-CONSULTAR-SALDO
080600                 THRU 2400-CONSULTAR-SALDO-FIN
080700         WHEN 'E'
080800              PERFORM 2500-PROCESAR-ALTA
080900                 THRU 2500-PROCESAR-ALTA-FIN
081000         WHEN 'U'
081100              PERFORM 2600-PROCESAR-BAJA
081200                 THRU 2600-PROCESAR-BAJA-FIN
081300         WHEN 'X'
081400              PERFORM 2700-PROCESAR-VENCIMIENTO
081500                 THRU 2700-PROCESAR-VENCIMIENTO-FIN
081600         WHEN OTHER
081700              MOVE 'TIPO DE TRANSACCION DESCONOCIDO' TO
081800                   WS-MOTIVO-RECHAZO
081900              PERFORM 2950-RECHAZAR-TRANSACCION
082000                 THRU 2950-RECHAZAR-TRANSACCION-FIN
082100     END-EVALUATE.
082200
082300 2200-DESPACHAR-TRANSACCION-FIN.
082400     EXIT.
082500
082600*----------------------------------------------------------------*
082700* 2400 - CONSULTA DE SALDO (TIPO 'Q'). SI EL USUARIO NO TIENE    *
082800* RESUMEN DE PUNTOS TODAVIA, SE INFORMA SALDO CERO.              *
082900*----------------------------------------------------------------*
083000 2400-CONSULTAR-SALDO.
083100
083200     PERFORM 2410-BUSCAR-USUARIO
083300        THRU 2410-BUSCAR-USUARIO-FIN.
083400
083500     IF WS-USR-ENCONTRADO
083600        ADD 1 TO WS-CNT-CONSULTAS
083700        ADD 1 TO WS-TAB-CON-CANT
083800        MOVE WS-TXN-ACT-USUARIO TO
083900             WS-TAB-CON-USUARIO (WS-TAB-CON-CANT)
084000        IF WS-TAB-REM-TIENE-REG (WS-INDICE-USR)
084100           MOVE WS-TAB-REM-DISPONIBLE (WS-INDICE-USR) TO
084200                WS-TAB-CON-SALDO (WS-TAB-CON-CANT)
084300        ELSE
084400           MOVE ZERO TO WS-TAB-CON-SALDO (WS-TAB-CON-CANT)
084500        END-IF
084600     ELSE
084700        MOVE 'USUARIO INEXISTENTE' TO WS-MOTIVO-RECHAZO
084800        PERFORM 2950-RECHAZAR-TRANSACCION
084900           THRU 2950-RECHAZAR-TRANSACCION-FIN
085000     END-IF.
085100
085200 2400-CONSULTAR-SALDO-FIN.
085300     EXIT.
085400
085500*----------------------------------------------------------------*
085600* 2410 - BUSCA EL USUARIO DE LA TRANSACCION ACTUAL EN LA TABLA   *
085700* DE USUARIOS. DEJA WS-USR-ENCONTRADO Y WS-INDICE-USR (ESTE      *
085800* ULTIMO TAMBIEN INDEXA LA TABLA PARALELA DE SALDOS).            *
085900*----------------------------------------------------------------*
086000 2410-BUSCAR-USUARIO.
086100
086200     MOVE 'N' TO WS-USUARIO-EXISTE.
086300     MOVE ZERO TO WS-INDICE-USR.
086400     SET WS-IDX-USR TO 1.
086500
086600     SEARCH ALL WS-TAB-USR-FILA
086700         AT END
086800              CONTINUE
086900         WHEN WS-TAB-USR-CODIGO (WS-IDX-USR) = WS-TXN-ACT-USUARIO
087000              MOVE 'S' TO WS-USUARIO-EXISTE
087100              SET WS-INDICE-USR TO WS-IDX-USR
087200     END-SEARCH.
087300
087400 2410-BUSCAR-USUARIO-FIN.
087500     EXIT.
087600
087700*----------------------------------------------------------------*
087800* 2500 - ALTA DE PUNTOS (TIPO 'E'). EL MONTO SE VALIDA ANTES DE  *
087900* BUSCAR AL USUARIO (PEDIDO PS-0233, AUDITORIA).                 *
088000*----------------------------------------------------------------*
088100 2500-PROCESAR-ALTA.
088200
088300     PERFORM 2510-VALIDAR-MONTO-ALTA
088400        THRU 2510-VALIDAR-MONTO-ALTA-FIN.
088500
088600     IF WS-SALDO-RECHAZADO = 'N'
088700        PERFORM 2410-BUSCAR-USUARIO
088800           THRU 2410-BUSCAR-USUARIO-FIN
088900        IF NOT WS-USR-ENCONTRADO
089000           MOVE 'USUARIO INEXISTENTE' TO WS-MOTIVO-RECHAZO
089100           PERFORM 2950-RECHAZAR-TRANSACCION
089200              THRU 2950-RECHAZAR-TRANSACCION-FIN
089300        ELSE
089400           PERFORM 2530-CREAR-BLOQUE
089500              THRU 2530-CREAR-BLOQUE-FIN
089600           MOVE WS-TXN-ACT-IMPORTE TO WS-MONTO-DELTA
089700           PERFORM 2900-ACTUALIZAR-SALDO
089800              THRU 2900-ACTUALIZAR-SALDO-FIN
089900           IF WS-SALDO-RECHAZADO = 'N'
090000              ADD 1 TO WS-CNT-ALTAS-OK
090100              ADD WS-TXN-ACT-IMPORTE TO WS-ACU-GANADO
090200           ELSE
090300              MOVE 'SALDO RESULTANTE NEGATIVO' TO
090400                   WS-MOTIVO-RECHAZO
090500              PERFORM 2950-RECHAZAR-TRANSACCION
090600                 THRU 2950-RECHAZAR-TRANSACCION-FIN
090700           END-IF
090800        END-IF
090900     ELSE
091000        MOVE 'EL MONTO DEBE SER POSITIVO' TO WS-MOTIVO-RECHAZO
091100        PERFORM 2950-RECHAZAR-TRANSACCION
091200           THRU 2950-RECHAZAR-TRANSACCION-FIN
091300     END-IF.
091400
091500 2500-PROCESAR-ALTA-FIN.
091600     EXIT.
091700
091800*----------------------------------------------------------------*
091900 2510-VALIDAR-MONTO-ALTA.                                          PS-0233
092000
092100     IF WS-TXN-ACT-IMPORTE > 0
092200        MOVE 'N' TO WS-SALDO-RECHAZADO
092300     ELSE
092400        MOVE 'S' TO WS-SALDO-RECHAZADO
092500     END-IF.
092600
092700 2510-VALIDAR-MONTO-ALTA-FIN.
092800     EXIT.
092900
093000*----------------------------------------------------------------*
093100 2530-CREAR-BLOQUE.
093200
093300     ADD 1 TO WS-TAB-BLK-CANT.
093400     MOVE WS-SIG-BLOQUE-ID   TO
093500          WS-TAB-BLK-ID (WS-TAB-BLK-CANT).
093600     MOVE WS-TXN-ACT-USUARIO TO
093700          WS-TAB-BLK-USUARIO (WS-TAB-BLK-CANT).
093800     MOVE WS-TXN-ACT-IMPORTE TO
093900          WS-TAB-BLK-IMPORTE (WS-TAB-BLK-CANT).
094000     MOVE WS-TXN-ACT-IMPORTE TO
094100          WS-TAB-BLK-DISPONIBLE (WS-TAB-BLK-CANT).
094200     MOVE WS-TXN-ACT-FECHA-HORA TO
094300          WS-TAB-BLK-ALTA (WS-TAB-BLK-CANT).
094400     MOVE WS-TXN-ACT-VENCE   TO
094500          WS-TAB-BLK-VENCE (WS-TAB-BLK-CANT).
094600     ADD 1 TO WS-SIG-BLOQUE-ID.
094700
094800 2530-CREAR-BLOQUE-FIN.
094900     EXIT.
095000
095100*----------------------------------------------------------------*
095200* 2600 - CONSUMO DE PUNTOS (TIPO 'U'). ASIGNACION FIFO POR       *
095300* VENCIMIENTO SOBRE LOS BLOQUES VIGENTES DEL USUARIO (CORRIGE    *
095400* PEDIDO PS-0139).                                               *
095500*----------------------------------------------------------------*
095600 2600-PROCESAR-BAJA.
095700
095800     PERFORM 2610-VALIDAR-MONTO-BAJA
095900        THRU 2610-VALIDAR-MONTO-BAJA-FIN.
096000
096100     IF WS-SALDO-RECHAZADO = 'N'
096200        PERFORM 2410-BUSCAR-USUARIO
096300           THRU 2410-BUSCAR-USUARIO-FIN
096400        IF NOT WS-USR-ENCONTRADO
096500           MOVE 'USUARIO INEXISTENTE' TO WS-MOTIVO-RECHAZO
096600           PERFORM 2950-RECHAZAR-TRANSACCION
096700              THRU 2950-RECHAZAR-TRANSACCION-FIN
096800        ELSE
096900           PERFORM 2630-SUMAR-DISPONIBLE
097000              THRU 2630-SUMAR-DISPONIBLE-FIN
097100           IF WS-MONTO-DISPONIBLE-TOTAL < WS-TXN-ACT-IMPORTE
097200              MOVE 'NO HAY PUNTOS SUFICIENTES' TO
097300                   WS-MOTIVO-RECHAZO
097400              PERFORM 2950-RECHAZAR-TRANSACCION
097500                 THRU 2950-RECHAZAR-TRANSACCION-FIN
097600           ELSE
097700              MOVE WS-SIG-USO-ID TO WS-USO-ID
097800              MOVE WS-TXN-ACT-IMPORTE TO WS-MONTO-RESTANTE
097900              PERFORM 2640-ASIGNAR-BLOQUES
098000                 THRU 2640-ASIGNAR-BLOQUES-FIN
098100                 UNTIL WS-MONTO-RESTANTE = 0
098200              PERFORM 2660-GRABAR-USO
098300                 THRU 2660-GRABAR-USO-FIN
098400              COMPUTE WS-MONTO-DELTA = 0 - WS-TXN-ACT-IMPORTE
098500              PERFORM 2900-ACTUALIZAR-SALDO
098600                 THRU 2900-ACTUALIZAR-SALDO-FIN
098700              ADD 1 TO WS-CNT-BAJAS-OK
098800              ADD WS-TXN-ACT-IMPORTE TO WS-ACU-USADO
098900              ADD 1 TO WS-SIG-USO-ID
099000           END-IF
099100        END-IF
099200     ELSE
099300        MOVE 'EL MONTO DEBE SER POSITIVO' TO WS-MOTIVO-RECHAZO
099400        PERFORM 2950-RECHAZAR-TRANSACCION
099500           THRU 2950-RECHAZAR-TRANSACCION-FIN
099600     END-IF.
099700
099800 2600-PROCESAR-BAJA-FIN.
099900     EXIT.
100000
100100*----------------------------------------------------------------*
100200 2610-VALIDAR-MONTO-BAJA.
100300
100400     IF WS-TXN-ACT-IMPORTE > 0
100500        MOVE 'N' TO WS-SALDO-RECHAZADO
100600     ELSE
100700        MOVE 'S' TO WS-SALDO-RECHAZADO
100800     END-IF.
100900
101000 2610-VALIDAR-MONTO-BAJA-FIN.
101100     EXIT.
101200
101300*----------------------------------------------------------------*
101400* 2630 - SUMA LOS DISPONIBLES DE LOS BLOQUES VIGENTES (NO        *
101500* VENCIDOS A LA FECHA DE LA TRANSACCION) DEL USUARIO ACTUAL.     *
101600*----------------------------------------------------------------*
101700 2630-SUMAR-DISPONIBLE.
101800
101900     MOVE ZERO TO WS-MONTO-DISPONIBLE-TOTAL.
102000     SET WS-IDX-BLK TO 1.
102100
102200     PERFORM 2631-ACUMULAR-DISPONIBLE
102300        THRU 2631-ACUMULAR-DISPONIBLE-FIN
102400        VARYING WS-IDX-BLK FROM 1 BY 1
102500        UNTIL WS-IDX-BLK > WS-TAB-BLK-CANT.
102600
102700 2630-SUMAR-DISPONIBLE-FIN.
102800     EXIT.
102900
103000*----------------------------------------------------------------*
103100 2631-ACUMULAR-DISPONIBLE.
103200
103300     IF WS-TAB-BLK-USUARIO (WS-IDX-BLK) = WS-TXN-ACT-USUARIO
103400        AND WS-TAB-BLK-VENCE (WS-IDX-BLK) > WS-TXN-ACT-FECHA-HORA
103500        ADD WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK) TO
103600            WS-MONTO-DISPONIBLE-TOTAL
103700     END-IF.
103800
103900 2631-ACUMULAR-DISPONIBLE-FIN.
104000     EXIT.
104100
104200*----------------------------------------------------------------*
104300* 2640 - TOMA UN BLOQUE POR VUELTA (EL DE VENCIMIENTO MAS        *
104400* PROXIMO ENTRE LOS QUE TODAVIA TIENEN DISPONIBLE) HASTA         *
104500* COMPLETAR EL MONTO PEDIDO. NO REQUIERE TENER LOS BLOQUES       *
104600* FISICAMENTE ORDENADOS: LOS YA AGOTADOS QUEDAN AUTOMATICAMENTE  *
104700* FUERA AL FILTRAR POR DISPONIBLE > 0.                           *
104800*----------------------------------------------------------------*
104900 2640-ASIGNAR-BLOQUES.
105000
105100     PERFORM 2645-BUSCAR-MINIMO-VENCE
105200        THRU 2645-BUSCAR-MINIMO-VENCE-FIN.
105300
105400     PERFORM 2646-TOMAR-DE-BLOQUE
105500        THRU 2646-TOMAR-DE-BLOQUE-FIN.
105600
105700 2640-ASIGNAR-BLOQUES-FIN.
105800     EXIT.
105900
106000*----------------------------------------------------------------*
106100 2645-BUSCAR-MINIMO-VENCE.
106200
106300     MOVE ZERO TO WS-INDICE-MINIMO.
106400     MOVE ZERO TO WS-VENCE-MINIMO.
106500     SET WS-IDX-BLK TO 1.
106600
106700     PERFORM 2647-EVALUAR-CANDIDATO
106800        THRU 2647-EVALUAR-CANDIDATO-FIN
106900        VARYING WS-IDX-BLK FROM 1 BY 1
107000        UNTIL WS-IDX-BLK > WS-TAB-BLK-CANT.
107100
107200 2645-BUSCAR-MINIMO-VENCE-FIN.
107300     EXIT.
107400
107500*----------------------------------------------------------------*
107600 2647-EVALUAR-CANDIDATO.                                           PS-0139
107700
107800     IF WS-TAB-BLK-USUARIO (WS-IDX-BLK) = WS-TXN-ACT-USUARIO
107900        AND WS-TAB-BLK-VENCE (WS-IDX-BLK) > WS-TXN-ACT-FECHA-HORA
108000        AND WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK) > 0
108100        AND (WS-INDICE-MINIMO = 0 OR
108200             WS-TAB-BLK-VENCE (WS-IDX-BLK) < WS-VENCE-MINIMO)
108300        MOVE WS-IDX-BLK TO WS-INDICE-MINIMO
108400        MOVE WS-TAB-BLK-VENCE (WS-IDX-BLK) TO WS-VENCE-MINIMO
108500     END-IF.
108600
108700 2647-EVALUAR-CANDIDATO-FIN.
108800     EXIT.
108900
109000*----------------------------------------------------------------*
109100 2646-TOMAR-DE-BLOQUE.
109200
109300     IF WS-TAB-BLK-DISPONIBLE (WS-INDICE-MINIMO) <
109400        WS-MONTO-RESTANTE
109500        MOVE WS-TAB-BLK-DISPONIBLE (WS-INDICE-MINIMO) TO
109600             WS-MONTO-A-TOMAR
109700     ELSE
109800        MOVE WS-MONTO-RESTANTE TO WS-MONTO-A-TOMAR
109900     END-IF.
110000
110100     SUBTRACT WS-MONTO-A-TOMAR FROM
110200              WS-TAB-BLK-DISPONIBLE (WS-INDICE-MINIMO).
110300     SUBTRACT WS-MONTO-A-TOMAR FROM WS-MONTO-RESTANTE.
110400
110500     MOVE WS-SIG-DETALLE-ID TO WS-DET-ID.
110600     MOVE WS-SIG-USO-ID     TO WS-DET-USO.
110700     MOVE WS-TAB-BLK-ID (WS-INDICE-MINIMO) TO WS-DET-BLOQUE.
110800     MOVE WS-MONTO-A-TOMAR  TO WS-DET-IMPORTE.
110900
111000     WRITE WS-SAL-DETALLE.
111100
111200     IF NOT FS-DTL-OK
111300        DISPLAY 'ERROR AL GRABAR ARCHIVO DETALLES'
111400        DISPLAY 'FILE STATUS: ' FS-DTL
111500     END-IF.
111600
111700     ADD 1 TO WS-SIG-DETALLE-ID.
111800
111900 2646-TOMAR-DE-BLOQUE-FIN.
112000     EXIT.
112100
112200*----------------------------------------------------------------*
112300 2660-GRABAR-USO.
112400
112500     MOVE WS-TXN-ACT-USUARIO    TO WS-USO-USUARIO.
112600     MOVE WS-TXN-ACT-IMPORTE    TO WS-USO-IMPORTE.
112700     MOVE WS-TXN-ACT-FECHA-HORA TO WS-USO-FECHA-HORA.
112800
112900     WRITE WS-SAL-USO.
113000
113100     IF NOT FS-USG-OK
113200        DISPLAY 'ERROR AL GRABAR ARCHIVO USOS'
113300        DISPLAY 'FILE STATUS: ' FS-USG
113400     END-IF.
113500
113600 2660-GRABAR-USO-FIN.
113700     EXIT.
113800
113900*----------------------------------------------------------------*
114000* 2700 - VENCIMIENTO NOCTURNO DE BLOQUES (TIPO 'X', PEDIDO       *
114100* PS-0114). RECORRE TODOS LOS BLOQUES DE TODOS LOS USUARIOS Y    *
114200* VENCE LOS QUE CORRESPONDAN A LA FECHA DE LA TRANSACCION.       *
114300*----------------------------------------------------------------*
114400 2700-PROCESAR-VENCIMIENTO.
114500
114600     ADD 1 TO WS-CNT-VENCIMIENTOS.
114700     SET WS-IDX-BLK TO 1.
114800
114900     PERFORM 2710-EXPIRAR-BLOQUE
115000        THRU 2710-EXPIRAR-BLOQUE-FIN
115100        VARYING WS-IDX-BLK FROM 1 BY 1
115200        UNTIL WS-IDX-BLK > WS-TAB-BLK-CANT.
115300
115400 2700-PROCESAR-VENCIMIENTO-FIN.
115500     EXIT.
115600
115700*----------------------------------------------------------------*
115800 2710-EXPIRAR-BLOQUE.
115900
116000     IF WS-TAB-BLK-VENCE (WS-IDX-BLK) <= WS-TXN-ACT-FECHA-HORA
116100        AND WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK) > 0
116200
116300        SET WS-IDX-USR TO 1
116400        MOVE 'N' TO WS-USUARIO-EXISTE
116500        MOVE ZERO TO WS-INDICE-USR
116600        SEARCH ALL WS-TAB-USR-FILA
116700            AT END
116800                 CONTINUE
116900            WHEN WS-TAB-USR-CODIGO (WS-IDX-USR) =
117000                 WS-TAB-BLK-USUARIO (WS-IDX-BLK)
117100                 MOVE 'S' TO WS-USUARIO-EXISTE
117200                 SET WS-INDICE-USR TO WS-IDX-USR
117300        END-SEARCH
117400
117500        IF WS-USR-ENCONTRADO
117600           COMPUTE WS-MONTO-DELTA =
117700                 0 - WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK)
117800           PERFORM 2900-ACTUALIZAR-SALDO
117900              THRU 2900-ACTUALIZAR-SALDO-FIN
118000           ADD WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK) TO
118100               WS-ACU-VENCIDO
118200           MOVE ZERO TO WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK)
118300        END-IF
118400     END-IF.
118500
118600 2710-EXPIRAR-BLOQUE-FIN.
118700     EXIT.
118800
118900*----------------------------------------------------------------*
119000* 2900 - ACTUALIZACION DEL RESUMEN DE PUNTOS DE UN USUARIO       *
119100* (REGLA "SUMMARY UPDATE"). LA USAN ALTA, BAJA Y VENCIMIENTO     *
119200* POR IGUAL DESDE EL PEDIDO PS-0381 (ANTES CADA UNA TENIA SU     *
119300* PROPIA COPIA DE ESTA LOGICA). ESPERA WS-INDICE-USR Y           *
119400* WS-MONTO-DELTA YA CARGADOS POR EL LLAMADOR.                    *
119500*----------------------------------------------------------------*
119600 2900-ACTUALIZAR-SALDO.                                            PS-0381
119700
119800     IF NOT WS-TAB-REM-TIENE-REG (WS-INDICE-USR)
119900        MOVE ZERO TO WS-TAB-REM-DISPONIBLE (WS-INDICE-USR)
120000        SET WS-TAB-REM-TIENE-REG (WS-INDICE-USR) TO TRUE
120100     END-IF.
120200
120300     COMPUTE WS-SALDO-NUEVO =
120400           WS-TAB-REM-DISPONIBLE (WS-INDICE-USR) + WS-MONTO-DELTA.
120500
120600     IF WS-SALDO-NUEVO < 0                                         PS-0278
120700        MOVE 'S' TO WS-SALDO-RECHAZADO
120800     ELSE
120900        MOVE 'N' TO WS-SALDO-RECHAZADO
121000        MOVE WS-SALDO-NUEVO TO
121100             WS-TAB-REM-DISPONIBLE (WS-INDICE-USR)
121200        MOVE WS-TXN-ACT-FECHA-HORA TO
121300             WS-TAB-REM-ACTUALIZADO (WS-INDICE-USR)
121400     END-IF.
121500
121600 2900-ACTUALIZAR-SALDO-FIN.
121700     EXIT.
121800
121900*----------------------------------------------------------------*
122000* 2950 - REGISTRA EL RECHAZO DE LA TRANSACCION ACTUAL PARA EL    *
122100* REPORTE DE FIN DE CORRIDA (PASO 3 DEL BATCH: SE INFORMA Y NO   *
122200* SE HACE NINGUNA ACTUALIZACION).                                *
122300*----------------------------------------------------------------*
122400 2950-RECHAZAR-TRANSACCION.
122500
122600     ADD 1 TO WS-CNT-RECHAZOS.
122700     ADD 1 TO WS-TAB-RCH-CANT.
122800     MOVE WS-CNT-TXN-LEIDAS  TO
122900          WS-TAB-RCH-SECUENCIA (WS-TAB-RCH-CANT).
123000     MOVE WS-TXN-ACT-TIPO    TO
123100          WS-TAB-RCH-TIPO (WS-TAB-RCH-CANT).
123200     MOVE WS-TXN-ACT-USUARIO TO
123300          WS-TAB-RCH-USUARIO (WS-TAB-RCH-CANT).
123400     MOVE WS-MOTIVO-RECHAZO  TO
123500          WS-TAB-RCH-MOTIVO (WS-TAB-RCH-CANT).
123600
123700 2950-RECHAZAR-TRANSACCION-FIN.
123800     EXIT.
123900
124000*----------------------------------------------------------------*
124100* 3000 - CIERRE DE CORRIDA: GRABA LOS MAESTROS NUEVOS DE         *
124200* BLOQUES Y SALDOS, IMPRIME EL REPORTE Y CIERRA ARCHIVOS         *
124300* (PASO 4 DEL BATCH).                                            *
124400*----------------------------------------------------------------*
124500 3000-FINALIZAR-PROGRAMA.
124600
124700     PERFORM 3100-GRABAR-BLOQUES
124800        THRU 3100-GRABAR-BLOQUES-FIN.
124900
125000     PERFORM 3110-GRABAR-SALDOS
125100        THRU 3110-GRABAR-SALDOS-FIN.
125200
125300     PERFORM 3200-IMPRIMIR-RESUMEN
125400        THRU 3200-IMPRIMIR-RESUMEN-FIN.
125500
125600     PERFORM 3300-CERRAR-ARCHIVOS
125700        THRU 3300-CERRAR-ARCHIVOS-FIN.
125800
125900 3000-FINALIZAR-PROGRAMA-FIN.
126000     EXIT.
126100
126200*----------------------------------------------------------------*
126300* 3100 - REGRABA EL MAESTRO DE BLOQUES COMPLETO (ESQUEMA VIEJO/  *
126400* NUEVO DESDE EL PEDIDO PS-0305: NUNCA SE ACTUALIZA EL           *
126500* SECUENCIAL DE ENTRADA EN EL LUGAR).                            *
126600*----------------------------------------------------------------*
126700 3100-GRABAR-BLOQUES.
126800
126900     SET WS-IDX-BLK TO 1.
127000
127100     PERFORM 3101-GRABAR-UN-BLOQUE
127200        THRU 3101-GRABAR-UN-BLOQUE-FIN
127300        VARYING WS-IDX-BLK FROM 1 BY 1
127400        UNTIL WS-IDX-BLK > WS-TAB-BLK-CANT.
127500
127600 3100-GRABAR-BLOQUES-FIN.
127700     EXIT.
127800
127900*----------------------------------------------------------------*
128000 3101-GRABAR-UN-BLOQUE.
128100
128200     MOVE WS-TAB-BLK-ID (WS-IDX-BLK)         TO WS-BLK-ID.
128300     MOVE WS-TAB-BLK-USUARIO (WS-IDX-BLK)    TO WS-BLK-USUARIO.
128400     MOVE WS-TAB-BLK-IMPORTE (WS-IDX-BLK)    TO WS-BLK-IMPORTE.
128500     MOVE WS-TAB-BLK-DISPONIBLE (WS-IDX-BLK) TO WS-BLK-DISPONIBLE.
128600     MOVE WS-TAB-BLK-ALTA (WS-IDX-BLK)       TO WS-BLK-ALTA.
128700     MOVE WS-TAB-BLK-VENCE (WS-IDX-BLK)      TO WS-BLK-VENCE.
128800     MOVE WS-ENT-BLOQUE                      TO WS-SAL-BLOQUE-FD.
128900
129000     WRITE WS-SAL-BLOQUE-FD.
129100
129200     IF NOT FS-BLK-SAL-OK
129300        DISPLAY 'ERROR AL GRABAR ARCHIVO BLOQUESN'
129400        DISPLAY 'FILE STATUS: ' FS-BLK-SAL
129500     END-IF.
129600
129700 3101-GRABAR-UN-BLOQUE-FIN.
129800     EXIT.
129900
130000*----------------------------------------------------------------*
130100* 3110 - REGRABA EL MAESTRO DE SALDOS COMPLETO, EN EL MISMO      *
130200* ORDEN DE LA TABLA DE USUARIOS (QUE SE CARGO ORDENADA POR       *
130300* CODIGO). SOLO SE GRABAN LOS USUARIOS QUE TIENEN RESUMEN.       *
130400*----------------------------------------------------------------*
130500 3110-GRABAR-SALDOS.
130600
130700     SET WS-IDX-USR TO 1.
130800
130900     PERFORM 3111-GRABAR-UN-SALDO
131000        THRU 3111-GRABAR-UN-SALDO-FIN
131100        VARYING WS-IDX-USR FROM 1 BY 1
131200        UNTIL WS-IDX-USR > WS-TAB-USR-CANT.
131300
131400 3110-GRABAR-SALDOS-FIN.
131500     EXIT.
131600
131700*----------------------------------------------------------------*
131800 3111-GRABAR-UN-SALDO.
131900
132000     IF WS-TAB-REM-TIENE-REG (WS-IDX-USR)
132100        MOVE WS-TAB-USR-CODIGO (WS-IDX-USR) TO WS-REM-USUARIO
132200        MOVE WS-TAB-REM-DISPONIBLE (WS-IDX-USR) TO
132300             WS-REM-DISPONIBLE
132400        MOVE WS-TAB-REM-ACTUALIZADO (WS-IDX-USR) TO
132500             WS-REM-ACTUALIZADO
132600        MOVE WS-ENT-SALDO TO WS-SAL-SALDO-FD
132700
132800        WRITE WS-SAL-SALDO-FD
132900
133000        IF NOT FS-REM-SAL-OK
133100           DISPLAY 'ERROR AL GRABAR ARCHIVO SALDOSN'
133200           DISPLAY 'FILE STATUS: ' FS-REM-SAL
133300        END-IF
133400     END-IF.
133500
133600 3111-GRABAR-UN-SALDO-FIN.
133700     EXIT.
133800
133900*----------------------------------------------------------------*
134000* 3200 - REPORTE DE FIN DE CORRIDA (PEDIDO PS-0260: RECHAZOS Y   *
134100* CONSULTAS; PS-0350: CONTADOR DE VENCIMIENTOS EN LOS TOTALES).  *
134200*----------------------------------------------------------------*
134300 3200-IMPRIMIR-RESUMEN.
134400
134500     PERFORM 3210-IMPRIMIR-RECHAZOS
134600        THRU 3210-IMPRIMIR-RECHAZOS-FIN.
134700
134800     PERFORM 3220-IMPRIMIR-CONSULTAS
134900        THRU 3220-IMPRIMIR-CONSULTAS-FIN.
135000
135100     PERFORM 3230-IMPRIMIR-TOTALES
135200        THRU 3230-IMPRIMIR-TOTALES-FIN.
135300
135400 3200-IMPRIMIR-RESUMEN-FIN.
135500     EXIT.
135600
135700*----------------------------------------------------------------*
135800 3210-IMPRIMIR-RECHAZOS.                                           PS-0260
135900
136000     SET WS-IDX-RCH TO 1.
136100
136200     PERFORM 3211-IMPRIMIR-UN-RECHAZO
136300        THRU 3211-IMPRIMIR-UN-RECHAZO-FIN
136400        VARYING WS-IDX-RCH FROM 1 BY 1
136500        UNTIL WS-IDX-RCH > WS-TAB-RCH-CANT.
136600
136700 3210-IMPRIMIR-RECHAZOS-FIN.
136800     EXIT.
136900
137000*----------------------------------------------------------------*
137100 3211-IMPRIMIR-UN-RECHAZO.
137200
137300     INITIALIZE WS-SAL-REPORTE.
137400     MOVE WS-TAB-RCH-SECUENCIA (WS-IDX-RCH) TO
137500          WS-RPT-R-SECUENCIA.
137600     MOVE WS-TAB-RCH-TIPO (WS-IDX-RCH)      TO WS-RPT-R-TIPO.
137700     MOVE WS-TAB-RCH-USUARIO (WS-IDX-RCH)   TO WS-RPT-R-USUARIO.
137800     MOVE WS-TAB-RCH-MOTIVO (WS-IDX-RCH)    TO WS-RPT-R-MOTIVO.
137900     MOVE WS-RPT-LINEA-RECHAZO TO WS-SAL-REPORTE-FD.
138000
138100     WRITE WS-SAL-REPORTE-FD.
138200
138300 3211-IMPRIMIR-UN-RECHAZO-FIN.
138400     EXIT.
138500
138600*----------------------------------------------------------------*
138700 3220-IMPRIMIR-CONSULTAS.
138800
138900     SET WS-IDX-CON TO 1.
139000
139100     PERFORM 3221-IMPRIMIR-UNA-CONSULTA
139200        THRU 3221-IMPRIMIR-UNA-CONSULTA-FIN
139300        VARYING WS-IDX-CON FROM 1 BY 1
139400        UNTIL WS-IDX-CON > WS-TAB-CON-CANT.
139500
139600 3220-IMPRIMIR-CONSULTAS-FIN.
139700     EXIT.
139800
139900*----------------------------------------------------------------*
140000 3221-IMPRIMIR-UNA-CONSULTA.
140100
140200     INITIALIZE WS-SAL-REPORTE.
140300     MOVE WS-TAB-CON-USUARIO (WS-IDX-CON) TO WS-RPT-C-USUARIO.
140400     MOVE WS-TAB-CON-SALDO (WS-IDX-CON)   TO WS-RPT-C-SALDO.
140500     MOVE WS-RPT-LINEA-CONSULTA TO WS-SAL-REPORTE-FD.
140600
140700     WRITE WS-SAL-REPORTE-FD.
140800
140900 3221-IMPRIMIR-UNA-CONSULTA-FIN.
141000     EXIT.
141100
141200*----------------------------------------------------------------*
141300 3230-IMPRIMIR-TOTALES.
141400
141500     MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORTE-FD.
141600     WRITE WS-SAL-REPORTE-FD.
141700
141800     INITIALIZE WS-SAL-REPORTE.
141900     MOVE 'TRANSACCIONES LEIDAS'    TO WS-RPT-T-ETIQUETA.
142000     MOVE WS-CNT-TXN-LEIDAS         TO WS-RPT-T-VALOR.
142100     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
142200     WRITE WS-SAL-REPORTE-FD.
142300
142400     INITIALIZE WS-SAL-REPORTE.
142500     MOVE 'ALTAS APLICADAS'         TO WS-RPT-T-ETIQUETA.
142600     MOVE WS-CNT-ALTAS-OK           TO WS-RPT-T-VALOR.
142700     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
142800     WRITE WS-SAL-REPORTE-FD.
142900
143000     INITIALIZE WS-SAL-REPORTE.
143100     MOVE 'BAJAS APLICADAS'         TO WS-RPT-T-ETIQUETA.
143200     MOVE WS-CNT-BAJAS-OK           TO WS-RPT-T-VALOR.
143300     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
143400     WRITE WS-SAL-REPORTE-FD.
143500
143600     INITIALIZE WS-SAL-REPORTE.
143700     MOVE 'CORRIDAS DE VENCIMIENTO' TO WS-RPT-T-ETIQUETA.
143800     MOVE WS-CNT-VENCIMIENTOS       TO WS-RPT-T-VALOR.
143900     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
144000     WRITE WS-SAL-REPORTE-FD.
144100
144200     INITIALIZE WS-SAL-REPORTE.
144300     MOVE 'TRANSACCIONES RECHAZADAS' TO WS-RPT-T-ETIQUETA.
144400     MOVE WS-CNT-RECHAZOS            TO WS-RPT-T-VALOR.
144500     MOVE WS-RPT-LINEA-TOTALES       TO WS-SAL-REPORTE-FD.
144600     WRITE WS-SAL-REPORTE-FD.
144700
144800     INITIALIZE WS-SAL-REPORTE.
144900     MOVE 'TOTAL PUNTOS GANADOS'    TO WS-RPT-T-ETIQUETA.
145000     MOVE WS-ACU-GANADO             TO WS-RPT-T-VALOR.
145100     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
145200     WRITE WS-SAL-REPORTE-FD.
145300
145400     INITIALIZE WS-SAL-REPORTE.
145500     MOVE 'TOTAL PUNTOS CONSUMIDOS' TO WS-RPT-T-ETIQUETA.
145600     MOVE WS-ACU-USADO              TO WS-RPT-T-VALOR.
145700     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
145800     WRITE WS-SAL-REPORTE-FD.
145900
146000     INITIALIZE WS-SAL-REPORTE.
146100     MOVE 'TOTAL PUNTOS VENCIDOS'   TO WS-RPT-T-ETIQUETA.
146200     MOVE WS-ACU-VENCIDO            TO WS-RPT-T-VALOR.
146300     MOVE WS-RPT-LINEA-TOTALES      TO WS-SAL-REPORTE-FD.
146400     WRITE WS-SAL-REPORTE-FD.
146500
146600     MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORTE-FD.
146700     WRITE WS-SAL-REPORTE-FD.
146800
146900 3230-IMPRIMIR-TOTALES-FIN.
147000     EXIT.
147100
147200*----------------------------------------------------------------*
147300 3300-CERRAR-ARCHIVOS.
147400
147500     CLOSE ENT-TRANSACCIONES
147600           ENT-USUARIOS
147700           ENT-BLOQUES
147800           SAL-BLOQUES
147900           ENT-SALDOS
148000           SAL-SALDOS
148100           SAL-USOS
148200           SAL-DETALLES
148300           SAL-REPORTE.
148400
148500     IF NOT FS-TXN-OK
148600        DISPLAY 'ERROR AL CERRAR ARCHIVO TRANSACCIONES: ' FS-TXN
148700     END-IF.
148800
148900     IF NOT FS-USR-OK
149000        DISPLAY 'ERROR AL CERRAR ARCHIVO USUARIOS: ' FS-USR
149100     END-IF.
149200
149300     IF NOT FS-BLK-SAL-OK
149400        DISPLAY 'ERROR AL CERRAR ARCHIVO BLOQUESN: ' FS-BLK-SAL
149500     END-IF.
149600
149700     IF NOT FS-REM-SAL-OK
149800        DISPLAY 'ERROR AL CERRAR ARCHIVO SALDOSN: ' FS-REM-SAL
149900     END-IF.
150000
150100 3300-CERRAR-ARCHIVOS-FIN.
150200     EXIT.
150300
150400*----------------------------------------------------------------*
150500 END PROGRAM PTBATCH.
