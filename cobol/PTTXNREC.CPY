000100*----------------------------------------------------------------*
000200*  PTTXNREC.CPY                                                  *
000300*  Layout del archivo de TRANSACCIONES que alimenta el batch     *
000400*  nocturno de PUNTOS (PTBATCH).  Un renglon por movimiento:     *
000500*  alta de puntos, consumo de puntos, vencimiento o consulta.    *
000600*----------------------------------------------------------------*
000700 01 WS-ENT-TRANSACCION.
000800    05 WS-TXN-TIPO                              PIC X(01).
000900       88 WS-TXN-ES-ALTA                          VALUE 'E'.
001000       88 WS-TXN-ES-CONSUMO                        VALUE 'U'.
001100       88 WS-TXN-ES-VENCIMIENTO                    VALUE 'X'.
001200       88 WS-TXN-ES-CONSULTA                       VALUE 'Q'.
001300    05 WS-TXN-USUARIO                           PIC 9(09).
001400    05 WS-TXN-IMPORTE                           PIC S9(13).
001500    05 WS-TXN-VENCE                             PIC 9(14).
001600    05 WS-TXN-FECHA-HORA                        PIC 9(14).
001700    05 WS-TXN-FECHA-HORA-R REDEFINES                               Y2K-014
001800       WS-TXN-FECHA-HORA.
001900       07 WS-TXN-FH-ANIO                        PIC 9(04).
002000       07 WS-TXN-FH-MES                         PIC 9(02).
002100       07 WS-TXN-FH-DIA                         PIC 9(02).
002200       07 WS-TXN-FH-HORA                        PIC 9(02).
002300       07 WS-TXN-FH-MIN                         PIC 9(02).
002400       07 WS-TXN-FH-SEG                         PIC 9(02).
002500    05 FILLER                                   PIC X(01).
