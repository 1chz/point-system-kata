000100*----------------------------------------------------------------*
000200*  PTDETREC.CPY                                                  *
000300*  Detalle de consumo: un renglon por cada bloque del que se     *
000400*  tomaron puntos para completar una transaccion tipo 'U'.       *
000500*  WS-DET-USO enlaza con WS-USO-ID del renglon padre en         *
000600*  PTUSGREC.CPY; WS-DET-BLOQUE enlaza con WS-BLK-ID.             *
000700*----------------------------------------------------------------*
000800 01 WS-SAL-DETALLE.
000900    05 WS-DET-ID                                PIC 9(09).
001000    05 WS-DET-USO                               PIC 9(09).
001100    05 WS-DET-BLOQUE                            PIC 9(09).
001200    05 WS-DET-IMPORTE                           PIC S9(13).
001300    05 FILLER                                   PIC X(01).
