000100*----------------------------------------------------------------*
000200*  PTUSRREC.CPY                                                  *
000300*  Maestro de USUARIOS del programa de puntos.  Un renglon por   *
000400*  cliente habilitado a acumular y consumir puntos.  Ordenado    *
000500*  en forma ascendente por WS-USR-CODIGO en el archivo de        *
000600*  entrada (requisito de la carga por SEARCH ALL en PTBATCH).    *
000700*----------------------------------------------------------------*
000800 01 WS-ENT-USUARIO.
000900    05 WS-USR-CODIGO                            PIC 9(09).
001000    05 FILLER                                   PIC X(01).
